000100*===============================================================*
000200* PROGRAM NAME:    SECTPUB
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/09/84  R. OKAFOR     CREATED FOR THE COMMODITY DESK - PRINTS
000900*                         THE GRAIN SETTLE PANEL FROM THE ROLLING
001000*                         HISTORY FILE SECTANL BUILDS.
001100* 08/03/86  R. OKAFOR     ADDED THE OVERBOUGHT/OVERSOLD CALL AT
001200*                         THE DESK'S REQUEST, REQ #86-115.
001300* 09/30/98  S. KOWALSKI   Y2K REMEDIATION - DATE COMPARE LOGIC ON
001400*                         THE WINDOW CUTOFF WAS 2 DIGIT YEAR,
001500*                         SWITCHED TO FULL 8 DIGIT HS-DATE.
001600* 03/11/99  S. KOWALSKI   Y2K FOLLOW UP - RETESTED OVER THE
001700*                         ROLLOVER WEEKEND, NO FURTHER FINDINGS.
001800* 07/08/02  S. KOWALSKI   RETIRED THE GRAIN PANEL, DESK MOVED TO
001900*                         A VENDOR SYSTEM - SAME DAY CBL-SECTANL
002000*                         WAS MOTHBALLED.
002100* 10/04/17  M. ESPARZA    REVIVED FOR THE EQUITY SECTOR DESK TO
002200*                         REPLACE THEIR MANUAL END-OF-DAY
002300*                         SPREADSHEET - REPOINTED AT THE TOPIX-17
002400*                         ROLLING HISTORY FILE, SAME PANEL LAYOUT
002500*                         IDEA.  REQ #17-188.
002600* 03/22/18  M. ESPARZA    ADDED OVERHEATED/UNDERVALUED STATUS
002700*                         CALL FROM RISK, REQ #18-040.
002800* 11/09/19  M. ESPARZA    ADDED THE 300 DAY INDEXED SERIES REPORT
002900*                         FOR THE CHARTING DESK - REQ #19-188.
003000* 04/11/23  E. ACKERMAN   BOLLINGER %B ADDED TO THE STATUS CALL
003100*                         PER RISK REQ #23-075 - RSI ALONE WAS
003200*                         MISSING SECTORS THAT GAPPED UP FAST.
003300* 11/02/23  E. ACKERMAN   FORWARD FILL ADDED TO THE SERIES REPORT
003400*                         SO A SECTOR MISSING ONE TRADING DAY
003500*                         DOES NOT LEAVE A GAP IN THE CHART.
003600*===============================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    SECTPUB.
003900 AUTHOR.        R. OKAFOR.
004000 INSTALLATION.  MERIDIAN SECURITIES - DATA PROCESSING CTR.
004100 DATE-WRITTEN.  03/09/84.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER.  IBM-3096.
005000 OBJECT-COMPUTER.  IBM-3096.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS SECTPUB-DEBUG-ON
005400            OFF STATUS IS SECTPUB-DEBUG-OFF.
005500*---------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700*---------------------------------------------------------------*
005800 FILE-CONTROL.
005900     SELECT SECT-HIST-FILE  ASSIGN TO SECTHIST
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-SECT-HIST-STATUS.
006200*
006300     SELECT PANEL-RPT-FILE  ASSIGN TO PANELRPT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-PANEL-RPT-STATUS.
006600*
006700     SELECT SERIES-RPT-FILE ASSIGN TO SERIESRPT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-SERIES-RPT-STATUS.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  SECT-HIST-FILE
007600         RECORDING MODE IS F.
007700     COPY SECTHI.
007800*---------------------------------------------------------------*
007900*    PANEL-PRINT-RECORD CARRIES EITHER A PLAIN TITLE/TIMESTAMP
008000*    LINE (VIA THE PANEL-FULL-LINE REDEFINES) OR ONE STRUCTURED
008100*    SECTOR LINE (NAME, SIGNED CHANGE, STATUS).
008200*---------------------------------------------------------------*
008300 FD  PANEL-RPT-FILE
008400         RECORDING MODE IS F.
008500 01  PANEL-PRINT-RECORD.
008600     05  PANEL-NAME               PIC X(30).
008700     05  FILLER                   PIC X(02) VALUE SPACE.
008800     05  PANEL-CHANGE             PIC X(08).
008900     05  FILLER                   PIC X(02) VALUE SPACE.
009000     05  PANEL-DIRECTION          PIC X(04).
009100     05  FILLER                   PIC X(02) VALUE SPACE.
009200     05  PANEL-STATUS             PIC X(11).
009300     05  FILLER                   PIC X(41) VALUE SPACE.
009400 01  PANEL-FULL-LINE REDEFINES PANEL-PRINT-RECORD
009500                              PIC X(100).
009600*---------------------------------------------------------------*
009700*    SERIES-PRINT-RECORD IS ONE ROW OF THE INDEXED SERIES -
009800*    A DATE LABEL FOLLOWED BY 17 SECTOR INDEX COLUMNS. THE
009900*    SERIES-FULL-LINE REDEFINES IS USED FOR THE TITLE AND THE
010000*    SECTOR NAME/CODE HEADER ROW.
010100*---------------------------------------------------------------*
010200 FD  SERIES-RPT-FILE
010300         RECORDING MODE IS F.
010400 01  SERIES-PRINT-RECORD.
010500     05  SERIES-DATE-COL          PIC X(10).
010600     05  FILLER                   PIC X(02) VALUE SPACE.
010700     05  SERIES-SECTOR-COL        PIC X(09) OCCURS 17 TIMES.
010800     05  FILLER                   PIC X(05) VALUE SPACE.
010900 01  SERIES-FULL-LINE REDEFINES SERIES-PRINT-RECORD
011000                              PIC X(170).
011100*===============================================================*
011200 WORKING-STORAGE SECTION.
011210*---------------------------------------------------------------*
011220*    STANDALONE SCRATCH COUNTERS - PULLED OUT OF WS-CALC-FIELDS
011230*    SO THE DATE/SECTOR WORK SUBSCRIPTS USED ACROSS BOTH PASSES
011240*    HAVE THEIR OWN CELLS, NOT SHARED GROUP STORAGE.
011250*---------------------------------------------------------------*
011260 77  WS-DATE-WORK-IDX             PIC S9(04) COMP VALUE 0.
011270 77  WS-SECT-WORK-IDX             PIC S9(04) COMP VALUE 0.
011300*---------------------------------------------------------------*
011400 01  WS-FILE-STATUS-FIELDS.
011500     05  WS-SECT-HIST-STATUS      PIC X(02) VALUE SPACE.
011600         88  SECT-HIST-OK                   VALUE '00'.
011700         88  SECT-HIST-EOF                  VALUE '10'.
011800     05  WS-PANEL-RPT-STATUS      PIC X(02) VALUE SPACE.
011900         88  PANEL-RPT-OK                   VALUE '00'.
012000     05  WS-SERIES-RPT-STATUS     PIC X(02) VALUE SPACE.
012100         88  SERIES-RPT-OK                  VALUE '00'.
012200     05  FILLER                   PIC X(04) VALUE SPACE.
012300*---------------------------------------------------------------*
012400 01  WS-SWITCHES.
012500     05  WS-EOF-SW                PIC X(01) VALUE 'N'.
012600         88  WS-AT-EOF                       VALUE 'Y'.
012700     05  FILLER                   PIC X(04) VALUE SPACE.
012800*---------------------------------------------------------------*
012900*    17 SECTOR SNAPSHOT SLOTS - OVERWRITTEN EACH TIME A SECTOR'S
013000*    RECORD IS SEEN, SO AT END OF PASS ONE EACH SLOT HOLDS THAT
013100*    SECTOR'S MOST RECENT RECORD.  WS-SNAP-DATE IS CHECKED
013200*    AGAINST THE OVERALL LATEST DATE BEFORE A SECTOR IS PRINTED
013300*    ON THE PANEL - A SECTOR THAT STOPPED REPORTING DOES NOT
013400*    SHOW UP AS A FALSE CURRENT SNAPSHOT.
013500*---------------------------------------------------------------*
013600 01  WS-SECTOR-SNAPSHOT-FIELDS.
013700     05  WS-SNAP-COUNT            PIC S9(04) COMP VALUE 0.
013800     05  WS-SNAP-TABLE OCCURS 17 TIMES
013900             INDEXED BY WS-SNAP-IDX.
014000         10  WS-SNAP-CODE         PIC X(04).
014100         10  WS-SNAP-NAME         PIC X(30).
014200         10  WS-SNAP-DATE         PIC 9(08).
014300         10  WS-SNAP-PRICE        PIC 9(07)V9(01).
014400         10  WS-SNAP-CHANGE       PIC S9(03)V9(02)
014500                                 SIGN IS TRAILING SEPARATE.
014600         10  WS-SNAP-RSI          PIC 9(03)V9(01).
014700         10  WS-SNAP-BBPCT        PIC S9(01)V9(02)
014800                                 SIGN IS TRAILING SEPARATE.
014900         10  WS-SNAP-UPDATED      PIC X(16).
015000*---------------------------------------------------------------*
015100*    DISTINCT TRADING DATES SEEN IN PASS ONE, IN ASCENDING
015200*    ORDER (THE FILE ARRIVES SORTED DATE THEN CODE, SO A NEW
015300*    DATE IS SIMPLY APPENDED WHEN IT DIFFERS FROM THE LAST ONE
015400*    SEEN).  400 SLOTS IS COMFORTABLY MORE THAN THE 300 DAY
015500*    WINDOW PLUS SLACK - THE DESK KEEPS ABOUT 14 MONTHS OF
015600*    DAILY HISTORY ONLINE.
015700*---------------------------------------------------------------*
015800 01  WS-DATE-TABLE-FIELDS.
015900     05  WS-DATE-COUNT            PIC S9(04) COMP VALUE 0.
016000     05  WS-DATE-TABLE OCCURS 400 TIMES
016100             INDEXED BY WS-DATE-IDX.
016200         10  WS-TABLE-DATE        PIC 9(08).
016300         10  WS-TABLE-DATE-R REDEFINES WS-TABLE-DATE.
016400             15  WS-TABLE-DATE-CCYY  PIC 9(04).
016500             15  WS-TABLE-DATE-MM    PIC 9(02).
016600             15  WS-TABLE-DATE-DD    PIC 9(02).
016700*---------------------------------------------------------------*
016800*    THE 300 (OR FEWER) DATE WINDOW USED BY THE SERIES REPORT,
016900*    COPIED DOWN FROM THE TAIL OF WS-DATE-TABLE ONCE PASS ONE
017000*    HAS ESTABLISHED HOW MANY DISTINCT DATES EXIST.
017100*---------------------------------------------------------------*
017200 01  WS-WINDOW-FIELDS.
017300     05  WS-WINDOW-SIZE           PIC S9(04) COMP VALUE 0.
017400     05  WS-WINDOW-START-IDX      PIC S9(04) COMP VALUE 0.
017500     05  WS-WINDOW-DATE OCCURS 300 TIMES
017600             INDEXED BY WS-WINDOW-IDX.
017700         10  WS-WINDOW-DATE-VALUE PIC 9(08).
017800*---------------------------------------------------------------*
017900*    PRICE MATRIX FOR THE WINDOW - ONE CELL PER SECTOR PER
018000*    WINDOW DATE.  WS-CELL-FOUND-SW TELLS FORWARD FILL A REAL
018100*    PRICE FROM A CARRIED-FORWARD ONE.
018200*---------------------------------------------------------------*
018300 01  WS-PRICE-MATRIX-FIELDS.
018400     05  WS-MATRIX-ROW OCCURS 17 TIMES
018500             INDEXED BY WS-MATRIX-SECT-IDX.
018600         10  WS-MATRIX-CELL OCCURS 300 TIMES
018700                 INDEXED BY WS-MATRIX-DATE-IDX.
018800             15  WS-CELL-PRICE        PIC 9(07)V9(01).
018900             15  WS-CELL-FOUND-SW     PIC X(01) VALUE 'N'.
019000                 88  WS-CELL-FOUND            VALUE 'Y'.
019100*---------------------------------------------------------------*
019200*    ONE BASE PRICE AND ONE RUNNING "LAST INDEX PRINTED" PER
019300*    SECTOR, CARRIED ACROSS THE DATE LOOP FOR FORWARD FILL.
019400*---------------------------------------------------------------*
019500 01  WS-SECTOR-INDEX-FIELDS.
019600     05  WS-BASE-PRICE        PIC S9(07)V9(04) COMP
019700             OCCURS 17 TIMES INDEXED BY WS-BASE-IDX.
019800     05  WS-LAST-INDEX        PIC S9(05)V9(02) COMP
019900             OCCURS 17 TIMES INDEXED BY WS-LAST-IDX.
020000     05  WS-LAST-INDEX-SW     PIC X(01)
020100             OCCURS 17 TIMES INDEXED BY WS-LSW-IDX
020200             VALUE 'N'.
020300         88  WS-LAST-INDEX-SET         VALUE 'Y'.
020400*---------------------------------------------------------------*
020500 01  WS-CALC-FIELDS COMP.
020600     05  WS-WORK-IDX              PIC S9(04).
020900     05  WS-INDEX-VALUE           PIC S9(05)V9(02).
021000*---------------------------------------------------------------*
021100 01  WS-LATEST-DATE-FIELDS.
021200     05  WS-LATEST-DATE           PIC 9(08) VALUE 0.
021300     05  WS-LATEST-UPDATED        PIC X(16) VALUE SPACE.
021400*---------------------------------------------------------------*
021500*    SCRATCH AREA FOR BREAKING A WINDOW DATE BACK DOWN TO
021600*    CCYY/MM/DD WHEN PRINTING ONE SERIES REPORT ROW.
021700*---------------------------------------------------------------*
021800 01  WS-PRINT-DATE-FIELDS.
021900     05  WS-PRINT-DATE            PIC 9(08) VALUE 0.
022000     05  WS-PRINT-DATE-R REDEFINES WS-PRINT-DATE.
022100         10  WS-PRINT-DATE-CCYY   PIC 9(04).
022200         10  WS-PRINT-DATE-MM     PIC 9(02).
022300         10  WS-PRINT-DATE-DD     PIC 9(02).
022400     05  FILLER                   PIC X(04) VALUE SPACE.
022500*---------------------------------------------------------------*
022600 01  WS-REPORT-FIELDS.
022700     05  WS-CHANGE-TEXT           PIC X(08) VALUE SPACE.
022800     05  WS-DIRECTION-TEXT        PIC X(04) VALUE SPACE.
022900     05  WS-STATUS-TEXT           PIC X(11) VALUE SPACE.
023000     05  WS-CHANGE-EDIT           PIC +ZZ9.99.
023100     05  FILLER                   PIC X(04) VALUE SPACE.
023200*===============================================================*
023300 PROCEDURE DIVISION.
023400*---------------------------------------------------------------*
023500*    TWO PASSES OVER THE SAME HISTORY FILE.  PASS ONE LEARNS
023600*    THE DATE RANGE AND THE LATEST SNAPSHOT PER SECTOR BEFORE
023700*    ANY OUTPUT IS WRITTEN - THE 300 DAY WINDOW CANNOT BE
023800*    DETERMINED UNTIL THE WHOLE FILE HAS BEEN SEEN ONCE.
023900*---------------------------------------------------------------*
024000 0000-MAIN-PARAGRAPH.
024100*---------------------------------------------------------------*
024200     PERFORM 1000-OPEN-FIRST-PASS THRU 1000-EXIT.
024300     PERFORM 2000-READ-SECT-HIST  THRU 2000-EXIT.
024400     PERFORM 3000-FIRST-PASS      THRU 3000-EXIT
024500         UNTIL WS-AT-EOF.
024600     CLOSE SECT-HIST-FILE.
024700     PERFORM 3900-DETERMINE-WINDOW THRU 3900-EXIT.
024800     PERFORM 4000-SECOND-PASS     THRU 4000-EXIT.
024900     PERFORM 5000-BUILD-PANEL-REPORT  THRU 5000-EXIT.
025000     PERFORM 6000-BUILD-SERIES-REPORT THRU 6000-EXIT.
025100     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
025200     GOBACK.
025300*---------------------------------------------------------------*
025400*    OPENS THE ROLLING HISTORY FILE FOR PASS ONE.  BAD OPEN
025500*    STATUS DRIVES WS-EOF-SW SO THE MAIN LOOP FALLS THROUGH
025600*    WITHOUT EVER ATTEMPTING A READ.
025700*---------------------------------------------------------------*
025800 1000-OPEN-FIRST-PASS.
025900*---------------------------------------------------------------*
026000     OPEN INPUT SECT-HIST-FILE.
026100     IF NOT SECT-HIST-OK
026200         DISPLAY 'SECTPUB - OPEN FAILED, SECTHIST STATUS '
026300             WS-SECT-HIST-STATUS
026400         MOVE 'Y' TO WS-EOF-SW
026500     END-IF.
026600 1000-EXIT.
026700     EXIT.
026800*---------------------------------------------------------------*
026900*    SHARED READ PARAGRAPH - USED BY BOTH PASSES.
027000*---------------------------------------------------------------*
027100 2000-READ-SECT-HIST.
027200*---------------------------------------------------------------*
027300     READ SECT-HIST-FILE
027400         AT END
027500             SET WS-AT-EOF TO TRUE
027600     END-READ.
027700 2000-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------*
028000*    PASS ONE - LEARN THE DISTINCT DATES AND THE LATEST-KNOWN
028100*    SNAPSHOT FOR EACH SECTOR.  NO REPORT OUTPUT HAPPENS YET.
028200*---------------------------------------------------------------*
028300 3000-FIRST-PASS.
028400*---------------------------------------------------------------*
028500     PERFORM 3100-ACCUM-DATE-TABLE    THRU 3100-EXIT.
028600     PERFORM 3200-ACCUM-SECTOR-SNAP   THRU 3200-EXIT.
028700     IF HS-DATE >= WS-LATEST-DATE
028800         MOVE HS-DATE    TO WS-LATEST-DATE
028900         MOVE HS-UPDATED TO WS-LATEST-UPDATED
029000     END-IF.
029100     PERFORM 2000-READ-SECT-HIST      THRU 2000-EXIT.
029200 3000-EXIT.
029300     EXIT.
029400*---------------------------------------------------------------*
029500*    APPENDS HS-DATE TO THE DISTINCT-DATE TABLE ONLY WHEN IT
029600*    DIFFERS FROM THE LAST DATE SEEN - THE FILE ARRIVES SORTED
029700*    DATE THEN CODE SO ALL RECORDS FOR ONE DATE ARE TOGETHER.
029800*---------------------------------------------------------------*
029900 3100-ACCUM-DATE-TABLE.
030000*---------------------------------------------------------------*
030100     IF WS-DATE-COUNT = 0
030200         ADD 1 TO WS-DATE-COUNT
030300         SET WS-DATE-IDX TO WS-DATE-COUNT
030400         MOVE HS-DATE TO WS-TABLE-DATE (WS-DATE-IDX)
030500     ELSE
030600         SET WS-DATE-IDX TO WS-DATE-COUNT
030700         IF HS-DATE NOT = WS-TABLE-DATE (WS-DATE-IDX)
030800             ADD 1 TO WS-DATE-COUNT
030900             SET WS-DATE-IDX TO WS-DATE-COUNT
031000             MOVE HS-DATE TO WS-TABLE-DATE (WS-DATE-IDX)
031100         END-IF
031200     END-IF.
031300 3100-EXIT.
031400     EXIT.
031500*---------------------------------------------------------------*
031600*    FINDS THIS SECTOR'S SLOT IN THE SNAPSHOT TABLE, ADDING A
031700*    NEW SLOT THE FIRST TIME A CODE IS SEEN (17 SECTORS, SO
031800*    THE TABLE NEVER GROWS PAST 17 ENTRIES).
031900*---------------------------------------------------------------*
032000 3200-ACCUM-SECTOR-SNAP.
032100*---------------------------------------------------------------*
032200     SET WS-SNAP-IDX TO 1.
032300     SEARCH WS-SNAP-TABLE
032400         AT END
032500             PERFORM 3250-ADD-SECTOR-SNAP THRU 3250-EXIT
032600         WHEN WS-SNAP-CODE (WS-SNAP-IDX) = HS-CODE
032700             PERFORM 3260-MOVE-SECTOR-SNAP THRU 3260-EXIT
032800     END-SEARCH.
032900 3200-EXIT.
033000     EXIT.
033100*---------------------------------------------------------------*
033200*    NEW SECTOR CODE - GROWS THE TABLE BY ONE SLOT.
033300*---------------------------------------------------------------*
033400 3250-ADD-SECTOR-SNAP.
033500*---------------------------------------------------------------*
033600     ADD 1 TO WS-SNAP-COUNT.
033700     SET WS-SNAP-IDX TO WS-SNAP-COUNT.
033800     MOVE HS-CODE    TO WS-SNAP-CODE (WS-SNAP-IDX).
033900     PERFORM 3260-MOVE-SECTOR-SNAP THRU 3260-EXIT.
034000 3250-EXIT.
034100     EXIT.
034200*---------------------------------------------------------------*
034300*    OVERLAYS THE SLOT WITH THE CURRENT RECORD - BY THE END OF
034400*    PASS ONE EVERY SLOT HOLDS ITS SECTOR'S LAST RECORD SEEN.
034500*---------------------------------------------------------------*
034600 3260-MOVE-SECTOR-SNAP.
034700*---------------------------------------------------------------*
034800     MOVE HS-NAME    TO WS-SNAP-NAME    (WS-SNAP-IDX).
034900     MOVE HS-DATE    TO WS-SNAP-DATE    (WS-SNAP-IDX).
035000     MOVE HS-PRICE   TO WS-SNAP-PRICE   (WS-SNAP-IDX).
035100     MOVE HS-CHANGE  TO WS-SNAP-CHANGE  (WS-SNAP-IDX).
035200     MOVE HS-RSI     TO WS-SNAP-RSI     (WS-SNAP-IDX).
035300     MOVE HS-BBPCT   TO WS-SNAP-BBPCT   (WS-SNAP-IDX).
035400     MOVE HS-UPDATED TO WS-SNAP-UPDATED (WS-SNAP-IDX).
035500 3260-EXIT.
035600     EXIT.
035700*---------------------------------------------------------------*
035800*    ESTABLISH THE LAST (UP TO) 300 DISTINCT DATES AS THE
035900*    SERIES WINDOW.  SEE 09/30/98 LOG ENTRY - COMPARE THE FULL
036000*    8 DIGIT DATE, NEVER A 2 DIGIT YEAR.
036100*---------------------------------------------------------------*
036200 3900-DETERMINE-WINDOW.
036300*---------------------------------------------------------------*
036400     IF WS-DATE-COUNT > 300
036500         MOVE 300 TO WS-WINDOW-SIZE
036600         COMPUTE WS-WINDOW-START-IDX = WS-DATE-COUNT - 299
036700     ELSE
036800         MOVE WS-DATE-COUNT TO WS-WINDOW-SIZE
036900         MOVE 1 TO WS-WINDOW-START-IDX
037000     END-IF.
037100     MOVE 0 TO WS-WORK-IDX.
037200     PERFORM 3950-COPY-WINDOW-DATE THRU 3950-EXIT
037300         VARYING WS-DATE-WORK-IDX FROM WS-WINDOW-START-IDX BY 1
037400         UNTIL WS-DATE-WORK-IDX > WS-DATE-COUNT.
037500 3900-EXIT.
037600     EXIT.
037700*---------------------------------------------------------------*
037800 3950-COPY-WINDOW-DATE.
037900*---------------------------------------------------------------*
038000     ADD 1 TO WS-WORK-IDX.
038100     SET WS-DATE-IDX   TO WS-DATE-WORK-IDX.
038200     SET WS-WINDOW-IDX TO WS-WORK-IDX.
038300     MOVE WS-TABLE-DATE (WS-DATE-IDX)
038400         TO WS-WINDOW-DATE-VALUE (WS-WINDOW-IDX).
038500 3950-EXIT.
038600     EXIT.
038700*---------------------------------------------------------------*
038800*    PASS TWO - REREAD THE HISTORY FILE FROM THE TOP AND LOAD
038900*    THE PRICE MATRIX FOR ANY RECORD WHOSE DATE FALLS INSIDE
039000*    THE WINDOW JUST ESTABLISHED.  RECORDS OLDER THAN THE
039100*    WINDOW ARE READ AND DISCARDED.
039200*---------------------------------------------------------------*
039300 4000-SECOND-PASS.
039400*---------------------------------------------------------------*
039500     MOVE 'N' TO WS-EOF-SW.
039600     OPEN INPUT SECT-HIST-FILE.
039700     PERFORM 2000-READ-SECT-HIST THRU 2000-EXIT.
039800     PERFORM 4100-ACCUM-SERIES-PRICE THRU 4100-EXIT
039900         UNTIL WS-AT-EOF.
040000 4000-EXIT.
040100     EXIT.
040200*---------------------------------------------------------------*
040300*    ONE RECORD OF PASS TWO.  ANYTHING OLDER THAN THE WINDOW'S
040400*    FIRST DATE IS JUST READ PAST - NO MATRIX CELL EXISTS FOR
040500*    IT.
040600*---------------------------------------------------------------*
040700 4100-ACCUM-SERIES-PRICE.
040800*---------------------------------------------------------------*
040900     IF HS-DATE >= WS-WINDOW-DATE-VALUE (1)
041000         PERFORM 4150-PLOT-SERIES-CELL THRU 4150-EXIT
041100     END-IF.
041200     PERFORM 2000-READ-SECT-HIST THRU 2000-EXIT.
041300 4100-EXIT.
041400     EXIT.
041500*---------------------------------------------------------------*
041600*    TWO NESTED SEARCHES - FIRST FIND THE RECORD'S SECTOR ROW
041700*    IN THE SNAPSHOT TABLE, THEN FIND ITS DATE COLUMN IN THE
041800*    WINDOW TABLE.  EITHER SEARCH CAN FALL THROUGH TO END WITH
041900*    NO ACTION - THE CODE OR DATE JUST IS NOT PART OF THIS RUN.
042000*---------------------------------------------------------------*
042100 4150-PLOT-SERIES-CELL.
042200*---------------------------------------------------------------*
042300     SET WS-SNAP-IDX TO 1.
042400     SEARCH WS-SNAP-TABLE
042500         AT END
042600             CONTINUE
042700         WHEN WS-SNAP-CODE (WS-SNAP-IDX) = HS-CODE
042800             SET WS-MATRIX-SECT-IDX TO WS-SNAP-IDX
042900             SET WS-WINDOW-IDX      TO 1
043000             SEARCH WS-WINDOW-DATE
043100                 AT END
043200                     CONTINUE
043300                 WHEN WS-WINDOW-DATE-VALUE (WS-WINDOW-IDX)
043400                             = HS-DATE
043500                     SET WS-MATRIX-DATE-IDX TO WS-WINDOW-IDX
043600                     MOVE HS-PRICE TO
043700                         WS-CELL-PRICE (WS-MATRIX-SECT-IDX,
043800                                        WS-MATRIX-DATE-IDX)
043900                     SET WS-CELL-FOUND (WS-MATRIX-SECT-IDX,
044000                                        WS-MATRIX-DATE-IDX)
044100                         TO TRUE
044200             END-SEARCH
044300     END-SEARCH.
044400 4150-EXIT.
044500     EXIT.
044600*---------------------------------------------------------------*
044700*    PANEL REPORT - ONE LINE PER SECTOR WITH A CURRENT (LATEST
044800*    DATE) SNAPSHOT.  A SECTOR THAT STOPPED REPORTING (ITS
044900*    LAST SEEN DATE IS BEFORE WS-LATEST-DATE) IS LEFT OFF.
045000*---------------------------------------------------------------*
045100 5000-BUILD-PANEL-REPORT.
045200*---------------------------------------------------------------*
045300     OPEN OUTPUT PANEL-RPT-FILE.
045400     MOVE SPACE TO PANEL-FULL-LINE.
045500     MOVE 'TOPIX-17 SECTOR PANEL' TO PANEL-FULL-LINE.
045600     WRITE PANEL-PRINT-RECORD.
045700     MOVE SPACE TO PANEL-FULL-LINE.
045800     STRING 'LAST UPDATED: ' DELIMITED BY SIZE
045900            WS-LATEST-UPDATED   DELIMITED BY SIZE
046000         INTO PANEL-FULL-LINE.
046100     WRITE PANEL-PRINT-RECORD.
046200     PERFORM 5100-PRINT-PANEL-LINE THRU 5100-EXIT
046300         VARYING WS-SNAP-IDX FROM 1 BY 1
046400         UNTIL WS-SNAP-IDX > WS-SNAP-COUNT.
046500     CLOSE PANEL-RPT-FILE.
046600 5000-EXIT.
046700     EXIT.
046800*---------------------------------------------------------------*
046900 5100-PRINT-PANEL-LINE.
047000*---------------------------------------------------------------*
047100     IF WS-SNAP-DATE (WS-SNAP-IDX) = WS-LATEST-DATE
047200         PERFORM 5200-CLASSIFY-SECTOR    THRU 5200-EXIT
047300         PERFORM 5300-EDIT-CHANGE-FIELD  THRU 5300-EXIT
047400         MOVE SPACE                 TO PANEL-PRINT-RECORD
047500         MOVE WS-SNAP-NAME (WS-SNAP-IDX) TO PANEL-NAME
047600         MOVE WS-CHANGE-TEXT         TO PANEL-CHANGE
047700         MOVE WS-DIRECTION-TEXT      TO PANEL-DIRECTION
047800         MOVE WS-STATUS-TEXT         TO PANEL-STATUS
047900         WRITE PANEL-PRINT-RECORD
048000     END-IF.
048100 5100-EXIT.
048200     EXIT.
048300*---------------------------------------------------------------*
048400*    OVERHEATED TAKES PRECEDENCE OVER UNDERVALUED - SEE REQ
048500*    #23-075.  NEUTRAL PRINTS AS A BLANK STATUS LABEL.
048600*---------------------------------------------------------------*
048700 5200-CLASSIFY-SECTOR.
048800*---------------------------------------------------------------*
048900     MOVE SPACE TO WS-STATUS-TEXT.
049000     IF WS-SNAP-RSI (WS-SNAP-IDX) >= 70
049100             OR WS-SNAP-BBPCT (WS-SNAP-IDX) > 1.00
049200         MOVE 'OVERHEATED' TO WS-STATUS-TEXT
049300     ELSE
049400         IF WS-SNAP-RSI (WS-SNAP-IDX) <= 30
049500                 OR WS-SNAP-BBPCT (WS-SNAP-IDX) < 0
049600             MOVE 'UNDERVALUED' TO WS-STATUS-TEXT
049700         END-IF
049800     END-IF.
049900 5200-EXIT.
050000     EXIT.
050100*---------------------------------------------------------------*
050200*    EDITS THE SIGNED CHANGE PERCENT AND SETS THE UP/DOWN/FLAT
050300*    DIRECTION MARKER THE DESK ASKED FOR SO THEY DO NOT HAVE TO
050400*    SQUINT AT THE SIGN ON THE PRINTED PANEL.
050500*---------------------------------------------------------------*
050600 5300-EDIT-CHANGE-FIELD.
050700*---------------------------------------------------------------*
050800     MOVE WS-SNAP-CHANGE (WS-SNAP-IDX) TO WS-CHANGE-EDIT.
050900     MOVE SPACE                        TO WS-CHANGE-TEXT.
051000     STRING WS-CHANGE-EDIT DELIMITED BY SIZE
051100            '%'           DELIMITED BY SIZE
051200         INTO WS-CHANGE-TEXT.
051300     IF WS-SNAP-CHANGE (WS-SNAP-IDX) > 0
051400         MOVE 'UP'   TO WS-DIRECTION-TEXT
051500     ELSE
051600         IF WS-SNAP-CHANGE (WS-SNAP-IDX) < 0
051700             MOVE 'DOWN' TO WS-DIRECTION-TEXT
051800         ELSE
051900             MOVE 'FLAT' TO WS-DIRECTION-TEXT
052000         END-IF
052100     END-IF.
052200 5300-EXIT.
052300     EXIT.
052400*---------------------------------------------------------------*
052500*    SERIES REPORT - TITLE, SECTOR NAME/CODE HEADER ROW, THEN
052600*    ONE ROW PER WINDOW DATE.  BASE PRICES ARE COMPUTED ONCE
052700*    BEFORE THE DATE LOOP SO EVERY ROW INDEXES OFF THE SAME
052800*    FIRST-AVAILABLE PRICE PER SECTOR.
052900*---------------------------------------------------------------*
053000 6000-BUILD-SERIES-REPORT.
053100*---------------------------------------------------------------*
053200     OPEN OUTPUT SERIES-RPT-FILE.
053300     MOVE SPACE TO SERIES-FULL-LINE.
053400     MOVE '300-DAY INDEXED SERIES (START=100)'
053500         TO SERIES-FULL-LINE.
053600     WRITE SERIES-PRINT-RECORD.
053700     PERFORM 6100-PRINT-SERIES-HEADER THRU 6100-EXIT.
053800     PERFORM 6050-COMPUTE-BASE-PRICE  THRU 6050-EXIT
053900         VARYING WS-SECT-WORK-IDX FROM 1 BY 1
054000         UNTIL WS-SECT-WORK-IDX > WS-SNAP-COUNT.
054100     PERFORM 6200-PRINT-SERIES-ROW    THRU 6200-EXIT
054200         VARYING WS-WINDOW-IDX FROM 1 BY 1
054300         UNTIL WS-WINDOW-IDX > WS-WINDOW-SIZE.
054400     CLOSE SERIES-RPT-FILE.
054500 6000-EXIT.
054600     EXIT.
054700*---------------------------------------------------------------*
054800*    BASE PRICE IS THE SECTOR'S FIRST PRICE FOUND INSIDE THE
054900*    WINDOW, NOT NECESSARILY WINDOW DAY 1 - A SECTOR CAN START
055000*    REPORTING PARTWAY THROUGH THE 300 DAY RANGE.
055100*---------------------------------------------------------------*
055200 6050-COMPUTE-BASE-PRICE.
055300*---------------------------------------------------------------*
055400     MOVE 0   TO WS-BASE-PRICE   (WS-SECT-WORK-IDX).
055500     MOVE 'N' TO WS-LAST-INDEX-SW (WS-SECT-WORK-IDX).
055600     SET WS-MATRIX-SECT-IDX TO WS-SECT-WORK-IDX.
055700     SET WS-WINDOW-IDX TO 1.
055800     SEARCH WS-WINDOW-DATE
055900         AT END
056000             CONTINUE
056100         WHEN WS-CELL-FOUND (WS-MATRIX-SECT-IDX, WS-WINDOW-IDX)
056200             SET WS-MATRIX-DATE-IDX TO WS-WINDOW-IDX
056300             MOVE WS-CELL-PRICE (WS-MATRIX-SECT-IDX,
056400                                 WS-MATRIX-DATE-IDX)
056500                 TO WS-BASE-PRICE (WS-SECT-WORK-IDX)
056600     END-SEARCH.
056700 6050-EXIT.
056800     EXIT.
056900*---------------------------------------------------------------*
057000*    ONE HEADER ROW, ONE COLUMN PER SECTOR IN SNAPSHOT-TABLE
057100*    ORDER - THE SAME ORDER EVERY DATA ROW BELOW IT USES.
057200*---------------------------------------------------------------*
057300 6100-PRINT-SERIES-HEADER.
057400*---------------------------------------------------------------*
057500     MOVE SPACE      TO SERIES-PRINT-RECORD.
057600     MOVE 'DATE'     TO SERIES-DATE-COL.
057700     PERFORM 6150-MOVE-HEADER-CODE THRU 6150-EXIT
057800         VARYING WS-SNAP-IDX FROM 1 BY 1
057900         UNTIL WS-SNAP-IDX > WS-SNAP-COUNT.
058000     WRITE SERIES-PRINT-RECORD.
058100 6100-EXIT.
058200     EXIT.
058300*---------------------------------------------------------------*
058400*    ONE COLUMN OF THE HEADER ROW - SECTOR CODE ONLY, THE FULL
058500*    30 BYTE NAME DOES NOT FIT A 9 BYTE COLUMN.
058600*---------------------------------------------------------------*
058700 6150-MOVE-HEADER-CODE.
058800*---------------------------------------------------------------*
058900     MOVE WS-SNAP-CODE (WS-SNAP-IDX)
059000         TO SERIES-SECTOR-COL (WS-SNAP-IDX).
059100 6150-EXIT.
059200     EXIT.
059300*---------------------------------------------------------------*
059400*    ONE ROW PER WINDOW DATE, DRIVEN OFF THE SAME WINDOW-DATE
059500*    TABLE THE SECOND PASS FILLED THE PRICE MATRIX AGAINST.
059600*---------------------------------------------------------------*
059700 6200-PRINT-SERIES-ROW.
059800*---------------------------------------------------------------*
059900     MOVE SPACE TO SERIES-PRINT-RECORD.
060000     MOVE WS-WINDOW-DATE-VALUE (WS-WINDOW-IDX)
060100         TO WS-PRINT-DATE.
060200     STRING WS-PRINT-DATE-CCYY DELIMITED BY SIZE
060300            '/'                DELIMITED BY SIZE
060400            WS-PRINT-DATE-MM   DELIMITED BY SIZE
060500            '/'                DELIMITED BY SIZE
060600            WS-PRINT-DATE-DD   DELIMITED BY SIZE
060700         INTO SERIES-DATE-COL.
060800     PERFORM 6250-PRINT-SERIES-CELL THRU 6250-EXIT
060900         VARYING WS-SECT-WORK-IDX FROM 1 BY 1
061000         UNTIL WS-SECT-WORK-IDX > WS-SNAP-COUNT.
061100     WRITE SERIES-PRINT-RECORD.
061200 6200-EXIT.
061300     EXIT.
061400*---------------------------------------------------------------*
061500*    ONE CELL OF ONE ROW.  IF THIS SECTOR HAS NO PRICE YET (NO
061600*    BASE ESTABLISHED) THE CELL STAYS BLANK - DATES BEFORE A
061700*    SECTOR'S FIRST OBSERVATION ARE NOT FORWARD FILLED.  SEE
061800*    11/02/23 LOG ENTRY FOR THE FORWARD-FILL RULE ITSELF.
061900*---------------------------------------------------------------*
062000 6250-PRINT-SERIES-CELL.
062100*---------------------------------------------------------------*
062200     SET WS-MATRIX-SECT-IDX TO WS-SECT-WORK-IDX.
062300     SET WS-MATRIX-DATE-IDX TO WS-WINDOW-IDX.
062400     IF WS-BASE-PRICE (WS-SECT-WORK-IDX) = 0
062500         MOVE SPACE TO SERIES-SECTOR-COL (WS-SECT-WORK-IDX)
062600     ELSE
062700         IF WS-CELL-FOUND (WS-MATRIX-SECT-IDX, WS-MATRIX-DATE-IDX)
062800             COMPUTE WS-INDEX-VALUE ROUNDED =
062900                 WS-CELL-PRICE (WS-MATRIX-SECT-IDX,
063000                                WS-MATRIX-DATE-IDX)
063100                     / WS-BASE-PRICE (WS-SECT-WORK-IDX) * 100
063200             MOVE WS-INDEX-VALUE
063300                 TO WS-LAST-INDEX (WS-SECT-WORK-IDX)
063400             SET WS-LAST-INDEX-SET (WS-SECT-WORK-IDX) TO TRUE
063500             MOVE WS-INDEX-VALUE
063600                 TO SERIES-SECTOR-COL (WS-SECT-WORK-IDX)
063700         ELSE
063800             IF WS-LAST-INDEX-SET (WS-SECT-WORK-IDX)
063900                 MOVE WS-LAST-INDEX (WS-SECT-WORK-IDX)
064000                     TO SERIES-SECTOR-COL (WS-SECT-WORK-IDX)
064100             ELSE
064200                 MOVE SPACE
064300                     TO SERIES-SECTOR-COL (WS-SECT-WORK-IDX)
064400             END-IF
064500         END-IF
064600     END-IF.
064700 6250-EXIT.
064800     EXIT.
064900*---------------------------------------------------------------*
065000*    PASS TWO LEFT THE HISTORY FILE OPEN - CLOSE IT HERE.  THE
065100*    TWO REPORT FILES ARE ALREADY CLOSED BY THEIR OWN BUILD
065200*    PARAGRAPHS.
065300*---------------------------------------------------------------*
065400 9000-CLOSE-FILES.
065500*---------------------------------------------------------------*
065600     CLOSE SECT-HIST-FILE.
065700 9000-EXIT.
065800     EXIT.
