000100*===============================================================*
000200* COPYBOOK:   SECTSS
000300* DESCRIBES:  SECTOR-SUMRY-RECORD - ONE ROW PER SECTOR, WRITTEN
000400*             BY SECTANL AT THE END OF EACH SECTOR'S CONTROL
000500*             BREAK.  THIS IS THE DAILY FEED THAT GETS APPENDED
000600*             TO THE ROLLING HISTORY FILE SECTPUB READS.
000700* USED BY:    SECTANL (FD SECTOR-SUMRY-FILE, OUTPUT).
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR         MAINTENANCE REQUIREMENT
001100* --------- -------------  --------------------------------------
001200* 03/02/23  E. ACKERMAN    CREATED.
001300* 10/05/23  E. ACKERMAN    SIGNED PERCENT FIELDS CHANGED TO SIGN
001400*                          TRAILING SEPARATE - DOWNSTREAM DESK
001500*                          WAS MIS-READING THE OVERPUNCH.
001600*===============================================================*
001700 01  SECTOR-SUMRY-RECORD.
001800     05  SS-CODE                 PIC X(04).
001900     05  SS-NAME                 PIC X(30).
002000*---------------------------------------------------------------*
002100*    LATEST CLOSE, ROUNDED TO 1 DECIMAL.
002200*---------------------------------------------------------------*
002300     05  SS-PRICE                PIC 9(07)V9(01).
002400*---------------------------------------------------------------*
002500*    DAY-OVER-DAY CHANGE AND THE THREE MOVING-AVERAGE DEVIATIONS.
002600*    ZERO MEANS "NOT COMPUTABLE" WHEN THE SECTOR HAS FEWER
002700*    CLOSES THAN THE WINDOW NEEDS - SEE SECTANL PARA 4000.
002800*---------------------------------------------------------------*
002900     05  SS-CHANGE-PCT           PIC S9(03)V9(02)
003000                                 SIGN IS TRAILING SEPARATE.
003100     05  SS-DIFF-SHORT           PIC S9(03)V9(02)
003200                                 SIGN IS TRAILING SEPARATE.
003300     05  SS-DIFF-MID             PIC S9(03)V9(02)
003400                                 SIGN IS TRAILING SEPARATE.
003500     05  SS-DIFF-LONG            PIC S9(03)V9(02)
003600                                 SIGN IS TRAILING SEPARATE.
003700*---------------------------------------------------------------*
003800*    14-DAY RSI, 0-100.
003900*---------------------------------------------------------------*
004000     05  SS-RSI                  PIC 9(03)V9(01).
004100*---------------------------------------------------------------*
004200*    RUN TIMESTAMP, "YYYY-MM-DD HH:MM".
004300*---------------------------------------------------------------*
004400     05  SS-UPDATED              PIC X(16).
004500     05  SS-UPDATED-R REDEFINES SS-UPDATED.
004600         10  SS-UPD-DATE         PIC X(10).
004700         10  FILLER              PIC X(01).
004800         10  SS-UPD-TIME         PIC X(05).
004900     05  FILLER                  PIC X(14).
