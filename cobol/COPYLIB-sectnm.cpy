000100*===============================================================*
000200* COPYBOOK:   SECTNM
000300* DESCRIBES:  SS17-SECTOR-TABLE - THE 17 TOPIX-17 SECTOR FUND
000400*             CODE/NAME PAIRS.  HARD CODED PER THE SECTOR DESK -
000500*             THEY CHANGE THIS LIST ABOUT AS OFTEN AS THE
000600*             EXCHANGE RENUMBERS THE FUNDS, I.E. NEVER.
000700* USED BY:    SECTANL (WORKING-STORAGE, SEARCHED BY PH-CODE).
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR         MAINTENANCE REQUIREMENT
001100* --------- -------------  --------------------------------------
001200* 03/02/23  E. ACKERMAN    CREATED - 17 PAIRS LOADED VIA FILLER/
001300*                          REDEFINES, SAME TRICK AS THE OLD
001400*                          STATE-TABLE IN COV19USA.
001500*===============================================================*
001600 01  WS-SECTOR-NAME-LOAD.
001700 05  FILLER  PIC X(34) VALUE '1617FOOD                          '.
001800 05  FILLER  PIC X(34) VALUE '1618ENERGY-RESOURCES              '.
001900 05  FILLER  PIC X(34) VALUE '1619CONSTRUCTION-MATERIALS        '.
002000 05  FILLER  PIC X(34) VALUE '1620RAW-MATERIALS-CHEMICALS       '.
002100 05  FILLER  PIC X(34) VALUE '1621PHARMACEUTICALS               '.
002200 05  FILLER  PIC X(34) VALUE '1622AUTOS-TRANSPORT-EQUIP         '.
002300 05  FILLER  PIC X(34) VALUE '1623STEEL-NONFERROUS              '.
002400 05  FILLER  PIC X(34) VALUE '1624MACHINERY                     '.
002500 05  FILLER  PIC X(34) VALUE '1625ELECTRIC-PRECISION            '.
002600 05  FILLER  PIC X(34) VALUE '1626IT-SERVICES                   '.
002700 05  FILLER  PIC X(34) VALUE '1627ELECTRIC-POWER-GAS            '.
002800 05  FILLER  PIC X(34) VALUE '1628TRANSPORT-LOGISTICS           '.
002900 05  FILLER  PIC X(34) VALUE '1629TRADING-WHOLESALE             '.
003000 05  FILLER  PIC X(34) VALUE '1630RETAIL                        '.
003100 05  FILLER  PIC X(34) VALUE '1631BANKS                         '.
003200 05  FILLER  PIC X(34) VALUE '1632FINANCIALS-EX-BANKS           '.
003300 05  FILLER  PIC X(34) VALUE '1633REAL-ESTATE                   '.
003400*---------------------------------------------------------------*
003500*    SS17-SECTOR-TABLE IS SEARCHED (BINARY) BY SS17-CODE, SO THE
003600*    17 FILLER LINES ABOVE MUST STAY IN ASCENDING CODE ORDER.
003700*---------------------------------------------------------------*
003800 01  SS17-SECTOR-TABLE REDEFINES WS-SECTOR-NAME-LOAD.
003900     05  SS17-ENTRY OCCURS 17 TIMES
004000             ASCENDING KEY IS SS17-CODE
004100             INDEXED BY SS17-IDX.
004200         10  SS17-CODE           PIC X(04).
004300         10  SS17-NAME           PIC X(30).
