000100*===============================================================*
000200* COPYBOOK:   SECTPH
000300* DESCRIBES:  PRICE-HIST-RECORD - ONE CLOSING PRICE FOR ONE
000400*             TOPIX-17 SECTOR FUND ON ONE TRADING DAY.
000500* USED BY:    SECTANL (FD SECTOR-HIST-FILE, INPUT).
000600*
000700* MAINTENANCE LOG
000800* DATE      AUTHOR         MAINTENANCE REQUIREMENT
000900* --------- -------------  --------------------------------------
001000* 03/02/23  E. ACKERMAN    CREATED - REPLACES THE OLD HAND-KEYED
001100*                          CSV PICKUP, SECTOR DESK ASKED FOR A
001200*                          FIXED-FIELD FEED OFF THE OVERNIGHT JOB.
001300* 09/14/23  E. ACKERMAN    ADDED CCYY/MM/DD REDEFINES OF PH-DATE
001400*                          SO SECTANL CAN TEST YEAR ROLLOVER.
001500*===============================================================*
001600 01  PRICE-HIST-RECORD.
001700*---------------------------------------------------------------*
001800*    SECTOR FUND CODE - 1617 THRU 1633, SEE COPYBOOK SECTNM
001900*    FOR THE CODE/NAME TABLE.
002000*---------------------------------------------------------------*
002100     05  PH-CODE                 PIC X(04).
002200*---------------------------------------------------------------*
002300*    TRADING DATE, YYYYMMDD.  FILE IS IN CODE-THEN-DATE
002400*    ASCENDING SEQUENCE, SO DATE ONLY INCREASES WITHIN A CODE.
002500*---------------------------------------------------------------*
002600     05  PH-DATE                 PIC 9(08).
002700     05  PH-DATE-R REDEFINES PH-DATE.
002800         10  PH-DATE-CCYY         PIC 9(04).
002900         10  PH-DATE-MM           PIC 9(02).
003000         10  PH-DATE-DD           PIC 9(02).
003100*---------------------------------------------------------------*
003200*    DAILY CLOSING PRICE IN YEN, ONE DECIMAL.
003300*---------------------------------------------------------------*
003400     05  PH-CLOSE                PIC 9(07)V9(01).
003500*---------------------------------------------------------------*
003600*    CARD-IMAGE PAD - FEED IS BUILT TO AN 80 BYTE RECORD.
003700*---------------------------------------------------------------*
003800     05  FILLER                  PIC X(60).
