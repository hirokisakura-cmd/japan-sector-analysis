000100*===============================================================*
000200* COPYBOOK:   SECTHI
000300* DESCRIBES:  SECTOR-HISTORY-RECORD - ONE SECTOR-SUMRY-RECORD
000400*             PLUS THE TRADING DATE AND THE BOLLINGER %B GAUGE,
000500*             ACCUMULATED DAY AFTER DAY INTO THE ROLLING HISTORY
000600*             FILE.  THE %B GAUGE IS CARRIED IN FROM THE DESK'S
000700*             CHARTING FEED - SECTPUB ONLY READS IT, IT IS NOT
000800*             COMPUTED ANYWHERE IN THIS SYSTEM.
000900* USED BY:    SECTPUB (FD SECT-HIST-FILE, INPUT).
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR         MAINTENANCE REQUIREMENT
001300* --------- -------------  --------------------------------------
001400* 04/11/23  E. ACKERMAN    CREATED.
001500* 10/05/23  E. ACKERMAN    SIGNED FIELDS CHANGED TO SIGN TRAILING
001600*                          SEPARATE TO MATCH SECTSS.
001700*===============================================================*
001800 01  SECTOR-HISTORY-RECORD.
001900*---------------------------------------------------------------*
002000*    TRADING DATE.  FILE IS IN DATE-THEN-CODE ASCENDING
002100*    SEQUENCE - THE LAST DATE PRESENT IS THE LATEST TRADING DAY.
002200*---------------------------------------------------------------*
002300     05  HS-DATE                 PIC 9(08).
002400     05  HS-DATE-R REDEFINES HS-DATE.
002500         10  HS-DATE-CCYY         PIC 9(04).
002600         10  HS-DATE-MM           PIC 9(02).
002700         10  HS-DATE-DD           PIC 9(02).
002800     05  HS-CODE                 PIC X(04).
002900     05  HS-NAME                 PIC X(30).
003000     05  HS-PRICE                PIC 9(07)V9(01).
003100     05  HS-CHANGE               PIC S9(03)V9(02)
003200                                 SIGN IS TRAILING SEPARATE.
003300     05  HS-RSI                  PIC 9(03)V9(01).
003400*---------------------------------------------------------------*
003500*    BOLLINGER %B GAUGE.  TYPICALLY -1.00 .. +2.00 - OUTSIDE
003600*    0 .. 1.00 MEANS THE CLOSE IS OUTSIDE ITS OWN BANDS.
003700*---------------------------------------------------------------*
003800     05  HS-BBPCT                PIC S9(01)V9(02)
003900                                 SIGN IS TRAILING SEPARATE.
004000     05  HS-UPDATED              PIC X(16).
004100     05  FILLER                  PIC X(20).
