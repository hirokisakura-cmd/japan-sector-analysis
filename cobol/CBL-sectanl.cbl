000100*===============================================================*
000200* PROGRAM NAME:    SECTANL
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/84  R. OKAFOR     CREATED FOR THE COMMODITY DESK - DAILY
000900*                         ROLLING AVERAGE OF GRAIN SETTLE PRICES.
001000* 08/03/86  R. OKAFOR     ADDED 25-DAY AND 75-DAY AVERAGES AT THE
001100*                         DESK'S REQUEST, REQ #86-114.
001200* 01/19/89  T. MBEKI      CONVERTED TABLE SEARCH TO INDEXED, OLD
001300*                         SUBSCRIPT LOGIC WAS BLOWING UP ON A
001400*                         FULL 75-DAY WINDOW.
001500* 11/30/91  T. MBEKI      ADDED DAY-OVER-DAY CHANGE PERCENT.
001600* 06/02/94  S. KOWALSKI   ADDED 14-DAY RELATIVE STRENGTH CALC,
001700*                         REQ #94-077 FROM RISK.
001800* 09/21/98  S. KOWALSKI   Y2K REMEDIATION - RUN DATE WAS BEING
001900*                         ACCEPTED AS A 2 DIGIT YEAR AND SIGN
002000*                         COMPARED DIRECTLY.  ADDED WINDOWED
002100*                         CENTURY DERIVATION IN PARA 1200.
002200* 03/11/99  S. KOWALSKI   Y2K FOLLOW UP - RETESTED OVER THE
002300*                         ROLLOVER WEEKEND, NO FURTHER FINDINGS.
002400* 07/08/02  S. KOWALSKI   RETIRED THE GRAIN FEED, DESK MOVED TO A
002500*                         VENDOR SYSTEM.
002600* 05/17/11  A. DELACRUZ   REVIVED FOR THE EQUITY SECTOR DESK -
002700*                         REPOINTED AT THE TOPIX-17 SECTOR FUND
002800*                         FEED, SAME WINDOW MATH. REQ #11-229.
002900* 05/18/11  A. DELACRUZ   RENAMED WORKING FIELDS FROM GRAIN-*
003000*                         TO SECTOR-* SO THE NEXT PERSON DOES
003100*                         NOT HAVE TO GUESS.
003200* 02/27/14  A. DELACRUZ   ADDED MOVING AVERAGE DEVIATION PERCENT
003300*                         IN PLACE OF THE OLD RAW AVERAGE OUTPUT
003400*                         PER REQ #14-033.
003500* 10/04/17  M. ESPARZA    HEADER LINE ADDED TO SUMMARY FILE,
003600*                         DOWNSTREAM PUBLISHER JOB WAS MIS-
003700*                         ALIGNING COLUMNS ON IMPORT.
003800* 03/02/23  E. ACKERMAN   SECTOR NAME TABLE EXTERNALIZED TO
003900*                         COPYBOOK SECTNM, HARD CODED NAMES WERE
004000*                         SCATTERED ACROSS THREE PARAGRAPHS.
004100* 09/14/23  E. ACKERMAN   NO-DATA AND INSUFFICIENT-WINDOW RULES
004200*                         CLARIFIED WITH RISK - ZERO OUT RATHER
004300*                         THAN SKIP THE SECTOR. REQ #23-301.
004400*===============================================================*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    SECTANL.
004700 AUTHOR.        R. OKAFOR.
004800 INSTALLATION.  MERIDIAN SECURITIES - DATA PROCESSING CTR.
004900 DATE-WRITTEN.  02/14/84.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER.  IBM-3096.
005800 OBJECT-COMPUTER.  IBM-3096.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS SECTANL-DEBUG-ON
006200            OFF STATUS IS SECTANL-DEBUG-OFF.
006300*---------------------------------------------------------------*
006400 INPUT-OUTPUT SECTION.
006500*---------------------------------------------------------------*
006600 FILE-CONTROL.
006700     SELECT SECTOR-HIST-FILE ASSIGN TO PRICEHST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-SECTOR-HIST-STATUS.
007000*
007100     SELECT SECTOR-SUMRY-FILE ASSIGN TO SECTSUMY
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-SECTOR-SUMRY-STATUS.
007400*===============================================================*
007500 DATA DIVISION.
007600*---------------------------------------------------------------*
007700 FILE SECTION.
007800*---------------------------------------------------------------*
007900 FD  SECTOR-HIST-FILE
008000         RECORDING MODE IS F.
008100     COPY SECTPH.
008200*---------------------------------------------------------------*
008300 FD  SECTOR-SUMRY-FILE
008400         RECORDING MODE IS F.
008500     COPY SECTSS.
008600*===============================================================*
008700 WORKING-STORAGE SECTION.
008750*---------------------------------------------------------------*
008760*    STANDALONE SCRATCH COUNTERS - PULLED OUT OF WS-CALC-FIELDS
008770*    SO THE TABLE-SLIDE AND WINDOW-START ARITHMETIC HAVE THEIR
008780*    OWN CELLS, NOT SHARED GROUP STORAGE.
008790*---------------------------------------------------------------*
008795 77  WS-WORK-IDX                  PIC S9(04) COMP VALUE 0.
008796 77  WS-WINDOW-START              PIC S9(04) COMP VALUE 0.
008800*---------------------------------------------------------------*
008900 01  WS-FILE-STATUS-FIELDS.
009000     05  WS-SECTOR-HIST-STATUS    PIC X(02) VALUE SPACE.
009100         88  SECTOR-HIST-OK                 VALUE '00'.
009200         88  SECTOR-HIST-EOF                VALUE '10'.
009300     05  WS-SECTOR-SUMRY-STATUS   PIC X(02) VALUE SPACE.
009400         88  SECTOR-SUMRY-OK                VALUE '00'.
009500     05  FILLER                   PIC X(04) VALUE SPACE.
009600*---------------------------------------------------------------*
009700 01  WS-SWITCHES.
009800     05  WS-EOF-SW                PIC X(01) VALUE 'N'.
009900         88  WS-AT-EOF                      VALUE 'Y'.
010000     05  WS-FIRST-READ-SW         PIC X(01) VALUE 'Y'.
010100         88  WS-FIRST-READ                  VALUE 'Y'.
010200     05  FILLER                   PIC X(04) VALUE SPACE.
010300*---------------------------------------------------------------*
010400*    SECTOR DESK REFERENCE TABLE - 17 TOPIX-17 FUND CODES.
010500*---------------------------------------------------------------*
010600     COPY SECTNM.
010700*---------------------------------------------------------------*
010800 01  WS-BREAK-FIELDS.
010900     05  WS-BREAK-CODE            PIC X(04) VALUE SPACE.
011000     05  WS-BREAK-NAME            PIC X(30) VALUE SPACE.
011100     05  FILLER                   PIC X(02) VALUE SPACE.
011200*---------------------------------------------------------------*
011300*    ONE SECTOR'S ROLLING CLOSE HISTORY - UP TO 260 TRADING
011400*    DAYS (ABOUT ONE YEAR).  RESET ON EVERY CONTROL BREAK.
011500*---------------------------------------------------------------*
011600 01  WS-SECTOR-CLOSE-FIELDS.
011700     05  WS-CLOSE-COUNT           PIC S9(04) COMP VALUE 0.
011800     05  WS-CLOSE-TABLE OCCURS 260 TIMES
011900             INDEXED BY WS-CLOSE-IDX.
012000         10  WS-CLOSE-VALUE       PIC 9(07)V9(01).
012100*---------------------------------------------------------------*
012200 01  WS-CALC-FIELDS COMP.
012500     05  WS-SUM-CLOSE             PIC S9(09)V9(04).
012600     05  WS-MOVING-AVG            PIC S9(07)V9(04).
012700     05  WS-DELTA                 PIC S9(07)V9(01).
012800     05  WS-SUM-GAIN              PIC S9(09)V9(04).
012900     05  WS-SUM-LOSS              PIC S9(09)V9(04).
013000     05  WS-AVG-GAIN              PIC S9(07)V9(04).
013100     05  WS-AVG-LOSS              PIC S9(07)V9(04).
013200     05  WS-RS-RATIO              PIC S9(05)V9(04).
013300*---------------------------------------------------------------*
013400 01  WS-OUTPUT-FIELDS.
013500     05  WS-CURRENT-CLOSE         PIC 9(07)V9(01) VALUE 0.
013600     05  WS-PRIOR-CLOSE           PIC 9(07)V9(01) VALUE 0.
013700     05  WS-CHANGE-PCT            PIC S9(03)V9(02) VALUE 0.
013800     05  WS-DIFF-SHORT            PIC S9(03)V9(02) VALUE 0.
013900     05  WS-DIFF-MID              PIC S9(03)V9(02) VALUE 0.
014000     05  WS-DIFF-LONG             PIC S9(03)V9(02) VALUE 0.
014100     05  WS-RSI-VALUE             PIC 9(03)V9(01) VALUE 0.
014200     05  FILLER                   PIC X(04) VALUE SPACE.
014300*---------------------------------------------------------------*
014400*    RUN TIMESTAMP - BUILT FROM ACCEPT FROM DATE/TIME, NOT AN
014500*    INTRINSIC FUNCTION.  SEE PARA 1200 FOR THE CENTURY WINDOW.
014600*---------------------------------------------------------------*
014700 01  WS-RUN-DATE-FIELDS.
014800     05  WS-TODAY-YYMMDD          PIC 9(06).
014900     05  WS-TODAY-R REDEFINES WS-TODAY-YYMMDD.
015000         10  WS-TODAY-YY          PIC 9(02).
015100         10  WS-TODAY-MM          PIC 9(02).
015200         10  WS-TODAY-DD          PIC 9(02).
015300     05  WS-TODAY-CCYY            PIC 9(04) VALUE 0.
015400     05  WS-TIME-NOW              PIC 9(08) VALUE 0.
015500     05  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
015600         10  WS-TIME-HH           PIC 9(02).
015700         10  WS-TIME-MM           PIC 9(02).
015800         10  FILLER               PIC 9(04).
015900     05  FILLER                   PIC X(04) VALUE SPACE.
016000 01  WS-RUN-TIMESTAMP-FIELDS.
016100     05  WS-RUN-TIMESTAMP         PIC X(16) VALUE SPACE.
016200     05  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
016300         10  WS-RUN-TS-DATE       PIC X(10).
016400         10  FILLER               PIC X(01).
016500         10  WS-RUN-TS-TIME       PIC X(05).
016600*---------------------------------------------------------------*
016700 01  WS-HEADING-LINE              PIC X(91) VALUE
016800     'CODE, SECTOR-NAME, PRICE, CHANGE%, SHORT(5D-DEV), MID(25D-
016900-    'DEV), LONG(75D-DEV), RSI, UPDATED'.
017000*===============================================================*
017100 PROCEDURE DIVISION.
017200*---------------------------------------------------------------*
017300*    ONE PASS DOWN THE ROLLING HISTORY FILE.  THE FILE IS IN
017400*    CODE-THEN-DATE SEQUENCE SO EVERY SECTOR'S CLOSES ARRIVE
017500*    TOGETHER - THE CODE BREAK AT 3000 IS WHAT TELLS US A
017600*    SECTOR IS DONE AND ITS INDICATORS CAN BE COMPUTED.
017700*---------------------------------------------------------------*
017800 0000-MAIN-PARAGRAPH.
017900*---------------------------------------------------------------*
018000     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
018100     PERFORM 2000-READ-SECTOR-HIST THRU 2000-EXIT.
018200     PERFORM 3000-PROCESS-SECTOR-HIST THRU 3000-EXIT
018300         UNTIL WS-AT-EOF.
018400     IF WS-CLOSE-COUNT > 0
018500         PERFORM 4000-COMPLETE-SECTOR THRU 4000-EXIT
018600     END-IF.
018700     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
018800     GOBACK.
018900*---------------------------------------------------------------*
019000*    OPEN BOTH FILES AND BAIL OUT EARLY ON A BAD OPEN SO WE
019100*    DO NOT RUN A SUMRY FILE OFF A HISTORY FILE THAT IS NOT
019200*    REALLY THERE.
019300*---------------------------------------------------------------*
019400 1000-INITIALIZE.
019500*---------------------------------------------------------------*
019600     OPEN INPUT  SECTOR-HIST-FILE.
019700     OPEN OUTPUT SECTOR-SUMRY-FILE.
019800     IF NOT SECTOR-HIST-OK
019900         DISPLAY 'SECTANL - OPEN FAILED, PRICEHST STATUS '
020000             WS-SECTOR-HIST-STATUS
020100         MOVE 'Y' TO WS-EOF-SW
020200     END-IF.
020300     PERFORM 1100-WRITE-SUMRY-HEADING THRU 1100-EXIT.
020400     PERFORM 1200-DERIVE-RUN-TIMESTAMP THRU 1200-EXIT.
020500 1000-EXIT.
020600     EXIT.
020700*---------------------------------------------------------------*
020800 1100-WRITE-SUMRY-HEADING.
020900*---------------------------------------------------------------*
021000     WRITE SECTOR-SUMRY-RECORD FROM WS-HEADING-LINE.
021100 1100-EXIT.
021200     EXIT.
021300*---------------------------------------------------------------*
021400*    Y2K WINDOWED CENTURY DERIVATION - SEE 09/21/98 LOG ENTRY.
021500*    NO INTRINSIC DATE FUNCTIONS ARE USED HERE ON PURPOSE.
021600*---------------------------------------------------------------*
021700 1200-DERIVE-RUN-TIMESTAMP.
021800*---------------------------------------------------------------*
021900     ACCEPT WS-TODAY-YYMMDD FROM DATE.
022000     ACCEPT WS-TIME-NOW     FROM TIME.
022100     IF WS-TODAY-YY < 50
022200         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
022300     ELSE
022400         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
022500     END-IF.
022600     STRING WS-TODAY-CCYY          DELIMITED BY SIZE
022700            '-'                    DELIMITED BY SIZE
022800            WS-TODAY-MM            DELIMITED BY SIZE
022900            '-'                    DELIMITED BY SIZE
023000            WS-TODAY-DD            DELIMITED BY SIZE
023100            ' '                    DELIMITED BY SIZE
023200            WS-TIME-HH             DELIMITED BY SIZE
023300            ':'                    DELIMITED BY SIZE
023400            WS-TIME-MM             DELIMITED BY SIZE
023500         INTO WS-RUN-TIMESTAMP.
023600 1200-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900*    SINGLE READ PARAGRAPH, PERFORMED FROM INITIALIZE FOR THE
024000*    PRIMING READ AND AGAIN AT THE BOTTOM OF 3000 FOR EVERY
024100*    RECORD AFTER THAT.
024200*---------------------------------------------------------------*
024300 2000-READ-SECTOR-HIST.
024400*---------------------------------------------------------------*
024500     READ SECTOR-HIST-FILE
024600         AT END
024700             SET WS-AT-EOF TO TRUE
024800     END-READ.
024900 2000-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------*
025200 3000-PROCESS-SECTOR-HIST.
025300*---------------------------------------------------------------*
025400     IF WS-FIRST-READ
025500         MOVE 'N'      TO WS-FIRST-READ-SW
025600         MOVE PH-CODE  TO WS-BREAK-CODE
025700     ELSE
025800         IF PH-CODE NOT = WS-BREAK-CODE
025900             PERFORM 4000-COMPLETE-SECTOR THRU 4000-EXIT
026000             MOVE PH-CODE TO WS-BREAK-CODE
026100         END-IF
026200     END-IF.
026300     PERFORM 3100-ACCUM-CLOSE-TABLE THRU 3100-EXIT.
026400     PERFORM 2000-READ-SECTOR-HIST  THRU 2000-EXIT.
026500 3000-EXIT.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 3100-ACCUM-CLOSE-TABLE.
026900*---------------------------------------------------------------*
027000     IF WS-CLOSE-COUNT < 260
027100         ADD 1 TO WS-CLOSE-COUNT
027200         SET WS-CLOSE-IDX TO WS-CLOSE-COUNT
027300         MOVE PH-CLOSE TO WS-CLOSE-VALUE (WS-CLOSE-IDX)
027400     ELSE
027500*---------------------------------------------------------------*
027600*    WINDOW IS FULL - SLIDE EVERYTHING DOWN ONE AND DROP THE
027700*    OLDEST DAY.  STILL ONLY A YEAR OF HISTORY PER SECTOR.
027800*---------------------------------------------------------------*
027900         PERFORM 3150-SLIDE-ONE-SLOT THRU 3150-EXIT
028000             VARYING WS-WORK-IDX FROM 1 BY 1
028100             UNTIL WS-WORK-IDX > 259
028200         MOVE PH-CLOSE TO WS-CLOSE-VALUE (260)
028300     END-IF.
028400 3100-EXIT.
028500     EXIT.
028600*---------------------------------------------------------------*
028700 3150-SLIDE-ONE-SLOT.
028800*---------------------------------------------------------------*
028900     SET WS-CLOSE-IDX TO WS-WORK-IDX.
029000     MOVE WS-CLOSE-VALUE (WS-CLOSE-IDX + 1)
029100         TO WS-CLOSE-VALUE (WS-CLOSE-IDX).
029200 3150-EXIT.
029300     EXIT.
029400*---------------------------------------------------------------*
029500*    SECTOR BREAK HIT - RUN ALL THE INDICATORS OFF THE CLOSE
029600*    TABLE BUILT IN 3100 AND WRITE THE ONE SUMRY LINE FOR THIS
029700*    SECTOR, THEN CLEAR THE TABLE FOR THE NEXT CODE.
029800*---------------------------------------------------------------*
029900 4000-COMPLETE-SECTOR.
030000*---------------------------------------------------------------*
030100     PERFORM 4050-LOOKUP-SECTOR-NAME THRU 4050-EXIT.
030200     SET  WS-CLOSE-IDX TO WS-CLOSE-COUNT.
030300     MOVE WS-CLOSE-VALUE (WS-CLOSE-IDX) TO WS-CURRENT-CLOSE.
030400     PERFORM 4100-COMPUTE-CHANGE-PCT THRU 4100-EXIT.
030500     PERFORM 4210-COMPUTE-DIFF-SHORT THRU 4210-EXIT.
030600     PERFORM 4220-COMPUTE-DIFF-MID   THRU 4220-EXIT.
030700     PERFORM 4230-COMPUTE-DIFF-LONG  THRU 4230-EXIT.
030800     PERFORM 4300-COMPUTE-RSI        THRU 4300-EXIT.
030900     PERFORM 4900-WRITE-SECTOR-SUMRY THRU 4900-EXIT.
031000     IF SECTANL-DEBUG-ON
031100         DISPLAY 'SECTANL - SECTOR ' WS-BREAK-CODE
031200             ' CLOSES ' WS-CLOSE-COUNT
031300             ' RSI ' WS-RSI-VALUE
031400             ' AS OF ' WS-RUN-TS-DATE ' ' WS-RUN-TS-TIME
031500     END-IF.
031600     PERFORM 4950-RESET-SECTOR-TABLE THRU 4950-EXIT.
031700 4000-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------*
032000*    TOPIX-17 SECTOR NAME TABLE IS LOADED ASCENDING BY CODE
032100*    AT COMPILE TIME (SEE WS-SECTOR-NAME-TABLE) SO A BINARY
032200*    SEARCH IS SAFE HERE.
032300*---------------------------------------------------------------*
032400 4050-LOOKUP-SECTOR-NAME.
032500*---------------------------------------------------------------*
032600     SET WS-BREAK-NAME TO SPACE.
032700     SET SS17-IDX TO 1.
032800     SEARCH ALL SS17-ENTRY
032900         AT END
033000             DISPLAY 'SECTANL - UNKNOWN SECTOR CODE '
033100                 WS-BREAK-CODE
033200         WHEN SS17-CODE (SS17-IDX) = WS-BREAK-CODE
033300             MOVE SS17-NAME (SS17-IDX) TO WS-BREAK-NAME
033400     END-SEARCH.
033500 4050-EXIT.
033600     EXIT.
033700*---------------------------------------------------------------*
033800*    DAY-OVER-DAY CHANGE PERCENT - NEEDS AT LEAST 2 CLOSES.
033900*---------------------------------------------------------------*
034000 4100-COMPUTE-CHANGE-PCT.
034100*---------------------------------------------------------------*
034200     MOVE 0 TO WS-CHANGE-PCT.
034300     IF WS-CLOSE-COUNT >= 2
034400         SET WS-CLOSE-IDX TO WS-CLOSE-COUNT
034500         MOVE WS-CLOSE-VALUE (WS-CLOSE-IDX)
034600             TO WS-CURRENT-CLOSE
034700         SET WS-CLOSE-IDX DOWN BY 1
034800         MOVE WS-CLOSE-VALUE (WS-CLOSE-IDX)
034900             TO WS-PRIOR-CLOSE
035000         IF WS-PRIOR-CLOSE > 0
035100             COMPUTE WS-CHANGE-PCT ROUNDED =
035200                 (WS-CURRENT-CLOSE - WS-PRIOR-CLOSE)
035300                     / WS-PRIOR-CLOSE * 100
035400         END-IF
035500     END-IF.
035600 4100-EXIT.
035700     EXIT.
035800*---------------------------------------------------------------*
035900*    5-DAY MOVING AVERAGE DEVIATION PERCENT.
036000*---------------------------------------------------------------*
036100 4210-COMPUTE-DIFF-SHORT.
036200*---------------------------------------------------------------*
036300     MOVE 0 TO WS-DIFF-SHORT.
036400     IF WS-CLOSE-COUNT >= 5
036500         MOVE 5 TO WS-WORK-IDX
036600         PERFORM 4200-COMPUTE-MOVING-AVG THRU 4200-EXIT
036700         IF WS-MOVING-AVG > 0
036800             COMPUTE WS-DIFF-SHORT ROUNDED =
036900                 (WS-CURRENT-CLOSE - WS-MOVING-AVG)
037000                     / WS-MOVING-AVG * 100
037100         END-IF
037200     END-IF.
037300 4210-EXIT.
037400     EXIT.
037500*---------------------------------------------------------------*
037600*    25-DAY MOVING AVERAGE DEVIATION PERCENT.
037700*---------------------------------------------------------------*
037800 4220-COMPUTE-DIFF-MID.
037900*---------------------------------------------------------------*
038000     MOVE 0 TO WS-DIFF-MID.
038100     IF WS-CLOSE-COUNT >= 25
038200         MOVE 25 TO WS-WORK-IDX
038300         PERFORM 4200-COMPUTE-MOVING-AVG THRU 4200-EXIT
038400         IF WS-MOVING-AVG > 0
038500             COMPUTE WS-DIFF-MID ROUNDED =
038600                 (WS-CURRENT-CLOSE - WS-MOVING-AVG)
038700                     / WS-MOVING-AVG * 100
038800         END-IF
038900     END-IF.
039000 4220-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------*
039300*    75-DAY MOVING AVERAGE DEVIATION PERCENT.
039400*---------------------------------------------------------------*
039500 4230-COMPUTE-DIFF-LONG.
039600*---------------------------------------------------------------*
039700     MOVE 0 TO WS-DIFF-LONG.
039800     IF WS-CLOSE-COUNT >= 75
039900         MOVE 75 TO WS-WORK-IDX
040000         PERFORM 4200-COMPUTE-MOVING-AVG THRU 4200-EXIT
040100         IF WS-MOVING-AVG > 0
040200             COMPUTE WS-DIFF-LONG ROUNDED =
040300                 (WS-CURRENT-CLOSE - WS-MOVING-AVG)
040400                     / WS-MOVING-AVG * 100
040500         END-IF
040600     END-IF.
040700 4230-EXIT.
040800     EXIT.
040900*---------------------------------------------------------------*
041000*    SHARED MOVING AVERAGE HELPER - CALLER MUST MOVE THE WINDOW
041100*    SIZE (5, 25 OR 75) TO WS-WORK-IDX BEFORE PERFORMING THIS.
041200*---------------------------------------------------------------*
041300 4200-COMPUTE-MOVING-AVG.
041400*---------------------------------------------------------------*
041500     COMPUTE WS-WINDOW-START = WS-CLOSE-COUNT - WS-WORK-IDX + 1.
041600     MOVE 0 TO WS-SUM-CLOSE.
041700     PERFORM 4250-SUM-ONE-CLOSE THRU 4250-EXIT
041800         VARYING WS-CLOSE-IDX FROM WS-WINDOW-START BY 1
041900         UNTIL WS-CLOSE-IDX > WS-CLOSE-COUNT.
042000     COMPUTE WS-MOVING-AVG ROUNDED = WS-SUM-CLOSE / WS-WORK-IDX.
042100 4200-EXIT.
042200     EXIT.
042300*---------------------------------------------------------------*
042400 4250-SUM-ONE-CLOSE.
042500*---------------------------------------------------------------*
042600     ADD WS-CLOSE-VALUE (WS-CLOSE-IDX) TO WS-SUM-CLOSE.
042700 4250-EXIT.
042800     EXIT.
042900*---------------------------------------------------------------*
043000*    14-DAY RSI, SIMPLE-AVERAGE VARIANT - NEEDS 15 CLOSES SO
043100*    THERE ARE 14 DAY-OVER-DAY DELTAS TO WORK WITH.
043200*---------------------------------------------------------------*
043300 4300-COMPUTE-RSI.
043400*---------------------------------------------------------------*
043500     MOVE 0 TO WS-RSI-VALUE.
043600     IF WS-CLOSE-COUNT >= 15
043700         MOVE 0 TO WS-SUM-GAIN WS-SUM-LOSS
043800         COMPUTE WS-WINDOW-START = WS-CLOSE-COUNT - 13
043900         PERFORM 4350-ACCUM-GAIN-LOSS THRU 4350-EXIT
044000             VARYING WS-CLOSE-IDX FROM WS-WINDOW-START BY 1
044100             UNTIL WS-CLOSE-IDX > WS-CLOSE-COUNT
044200         COMPUTE WS-AVG-GAIN ROUNDED = WS-SUM-GAIN / 14
044300         COMPUTE WS-AVG-LOSS ROUNDED = WS-SUM-LOSS / 14
044400         IF WS-AVG-LOSS = 0
044500             IF WS-AVG-GAIN > 0
044600                 MOVE 100.0 TO WS-RSI-VALUE
044700             END-IF
044800         ELSE
044900             COMPUTE WS-RS-RATIO ROUNDED =
045000                 WS-AVG-GAIN / WS-AVG-LOSS
045100             COMPUTE WS-RSI-VALUE ROUNDED =
045200                 100 - (100 / (1 + WS-RS-RATIO))
045300         END-IF
045400     END-IF.
045500 4300-EXIT.
045600     EXIT.
045700*---------------------------------------------------------------*
045800 4350-ACCUM-GAIN-LOSS.
045900*---------------------------------------------------------------*
046000     COMPUTE WS-DELTA =
046100         WS-CLOSE-VALUE (WS-CLOSE-IDX)
046200             - WS-CLOSE-VALUE (WS-CLOSE-IDX - 1).
046300     IF WS-DELTA > 0
046400         ADD WS-DELTA TO WS-SUM-GAIN
046500     ELSE
046600         IF WS-DELTA < 0
046700             SUBTRACT WS-DELTA FROM WS-SUM-LOSS
046800         END-IF
046900     END-IF.
047000 4350-EXIT.
047100     EXIT.
047200*---------------------------------------------------------------*
047300*    ONE OUTPUT LINE PER SECTOR PER RUN - FIELD ORDER MATCHES
047400*    COPYLIB-SECTSS SO ANY CHANGE THERE HAS TO BE MIRRORED HERE.
047500*---------------------------------------------------------------*
047600 4900-WRITE-SECTOR-SUMRY.
047700*---------------------------------------------------------------*
047800     MOVE SPACE            TO SECTOR-SUMRY-RECORD.
047900     MOVE WS-BREAK-CODE    TO SS-CODE.
048000     MOVE WS-BREAK-NAME    TO SS-NAME.
048100     MOVE WS-CURRENT-CLOSE TO SS-PRICE.
048200     MOVE WS-CHANGE-PCT    TO SS-CHANGE-PCT.
048300     MOVE WS-DIFF-SHORT    TO SS-DIFF-SHORT.
048400     MOVE WS-DIFF-MID      TO SS-DIFF-MID.
048500     MOVE WS-DIFF-LONG     TO SS-DIFF-LONG.
048600     MOVE WS-RSI-VALUE     TO SS-RSI.
048700     MOVE WS-RUN-TIMESTAMP TO SS-UPDATED.
048800     WRITE SECTOR-SUMRY-RECORD.
048900 4900-EXIT.
049000     EXIT.
049100*---------------------------------------------------------------*
049200*    CLEAR DOWN THE ROLLING CLOSE TABLE BEFORE THE NEXT SECTOR
049300*    CODE STARTS ACCUMULATING INTO IT IN 3100.
049400*---------------------------------------------------------------*
049500 4950-RESET-SECTOR-TABLE.
049600*---------------------------------------------------------------*
049700     MOVE 0 TO WS-CLOSE-COUNT.
049800     INITIALIZE WS-CLOSE-TABLE.
049900 4950-EXIT.
050000     EXIT.
050100*---------------------------------------------------------------*
050200*    NORMAL END OF JOB.
050300*---------------------------------------------------------------*
050400 9000-CLOSE-FILES.
050500*---------------------------------------------------------------*
050600     CLOSE SECTOR-HIST-FILE
050700           SECTOR-SUMRY-FILE.
050800 9000-EXIT.
050900     EXIT.
